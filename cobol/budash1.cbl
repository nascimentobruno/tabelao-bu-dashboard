000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEV CENTER          *00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400******************************************************************00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    BUDASH1.                                          00000600
000700 AUTHOR.        D. L. KOVACH.                                     00000700
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000800
000900 DATE-WRITTEN.  03/14/94.                                         00000900
001000 DATE-COMPILED. 03/14/94.                                         00001000
001100 SECURITY.      COMPANY CONFIDENTIAL.                             00001100
001200*                                                                 00001200
001300* BUDASH1 -- BUSINESS UNIT DASHBOARD SUMMARY GENERATOR.           00001300
001400*                                                                 00001400
001500* READS THE SORTED TRANSACTION DETAIL FILE (ONE RECORD PER        00001500
001600* POSTED REVENUE OR EXPENSE TRANSACTION, KEYED BY BU CODE THEN    00001600
001700* COST CENTER CODE), EDITS AND NORMALIZES EACH RECORD, ACCUMULATES00001700
001800* REVENUE/EXPENSE/COUNT TOTALS BY COST CENTER AND BY BUSINESS     00001800
001900* UNIT, COMPUTES NET RESULT AND MARGIN PERCENT, AND PRODUCES THE  00001900
002000* FLAT-FILE EXTRACT FED TO THE BU DASHBOARD PLUS A PRINTED        00002000
002100* CONTROL-BREAK SUMMARY REPORT.  BAD INPUT RECORDS ARE SIDELINED  00002100
002200* TO THE REJECT FILE WITH A TWO-CHARACTER REASON CODE.            00002200
002300*                                                                 00002300
002400******************************************************************00002400
002500* CHANGE LOG                                                     *00002500
002600******************************************************************00002600
002700* 94/03/14  DLK  ORIGINAL PROGRAM, REQUEST BU-4417.               00002700
002800* 94/03/26  DLK  ADDED COST-CENTER LEVEL CONTROL BREAK -- BU-4417.00002800
002900* 97/02/06  RBW  CORRECTED REJECT COUNT WHEN TRAN-FILE EMPTY.     00002900
003000* 97/02/06  RBW  SAME REQUEST.  REJECT-FILE FD WAS MISSING LABEL. 00003000
003100* 97/09/30  DLK  MARGIN PCT NOW ZERO, NOT SPACES, WHEN REV = 0.   00003100
003200* 98/06/18  PJS  Y2K -- SYSTEM DATE CENTURY WINDOW RESOLVED IN    00003200
003300*                810-RESOLVE-CENTURY.  CUTOVER YEAR 50 -- SEE     00003300
003400*                REQUEST Y2K-0094.                                00003400
003500* 99/01/11  PJS  Y2K -- VERIFIED REPORT HEADING PRINTS 4-DIGIT    00003500
003600*                YEAR.  REQUEST Y2K-0094 CLOSED.                  00003600
003700* 00/03/22  DLK  ADDED SORTED-INPUT CHECK (RULE SQ) -- BU-5190.   00003700
003800*                A RUN WITH AN OUT-OF-SEQUENCE TAPE HAD SILENTLY  00003800
003900*                DOUBLE-COUNTED A COST CENTER LAST QUARTER-END.   00003900
004000* 01/07/09  RBW  EXPANDED REVENUE/EXPENSE TO S9(11)V99 -- BU-5401.00004000
004100*                ONE BU'S QUARTERLY REVENUE OVERFLOWED S9(9)V99.  00004100
004200* 03/06/19  PJS  CR-1187 -- SIGN LEADING SEPARATE ON ALL EXTRACT  00004200
004300*                MONEY/PERCENT FIELDS, NEW DASHBOARD LOADER.      00004300
004400* 05/11/02  DLK  CR-1402 -- REPORT COLUMN WIDTHS WIDENED TO MATCH 00004400
004500*                THE NEW CR-1187 EXTRACT LAYOUT.                  00004500
004510* 07/08/30  PJS  CR-1443 -- 305-FOLD-CASE-AND-ACCENTS WAS CODED   00004510
004520*                WITH THE ACCENTED LETTERS KEYED DIRECTLY ON A    00004520
004530*                PC KEYBOARD AND UPLOADED THROUGH A DOUBLE-BYTE   00004530
004540*                CODE PAGE, SO CONVERTING NEVER MATCHED A SINGLE  00004540
004550*                CHARACTER OF TR-DESC.  RECODED WITH HEX LITERALS.00004550
004600******************************************************************00004600
004700                                                                  00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER.  IBM-390.                                       00005000
005100 OBJECT-COMPUTER.  IBM-390.                                       00005100
005200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00005200
005300                                                                  00005300
005400 INPUT-OUTPUT SECTION.                                            00005400
005500 FILE-CONTROL.                                                    00005500
005600                                                                  00005600
005700     SELECT TRANS-FILE  ASSIGN TO TRANFILE                        00005700
005800         ACCESS IS SEQUENTIAL                                     00005800
005900         FILE STATUS  IS  WS-TRANFILE-STATUS.                     00005900
006000                                                                  00006000
006100     SELECT BUSUM-FILE  ASSIGN TO BUSUMFIL                        00006100
006200         ACCESS IS SEQUENTIAL                                     00006200
006300         FILE STATUS  IS  WS-BUSUM-STATUS.                        00006300
006400                                                                  00006400
006500     SELECT REJECT-FILE ASSIGN TO REJFILE                         00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS  IS  WS-REJECT-STATUS.                       00006700
006800                                                                  00006800
006900     SELECT REPORT-FILE ASSIGN TO RPTFILE                         00006900
007000         ACCESS IS SEQUENTIAL                                     00007000
007100         FILE STATUS  IS  WS-REPORT-STATUS.                       00007100
007200                                                                  00007200
007300******************************************************************00007300
007400 DATA DIVISION.                                                   00007400
007500 FILE SECTION.                                                    00007500
007600                                                                  00007600
007700 FD  TRANS-FILE                                                   00007700
007800     RECORDING MODE IS F                                          00007800
007900     LABEL RECORDS ARE STANDARD                                   00007900
008000     RECORD CONTAINS 80 CHARACTERS                                00008000
008100     BLOCK CONTAINS 0 RECORDS                                     00008100
008200     DATA RECORD IS TRANS-REC.                                    00008200
008300 COPY TRANREC.                                                    00008300
008400                                                                  00008400
008500 FD  BUSUM-FILE                                                   00008500
008600     RECORDING MODE IS F                                          00008600
008700     LABEL RECORDS ARE STANDARD                                   00008700
008800     RECORD CONTAINS 100 CHARACTERS                               00008800
008900     BLOCK CONTAINS 0 RECORDS                                     00008900
009000     DATA RECORD IS BUSUM-REC.                                    00009000
009100 COPY BUSUMREC.                                                   00009100
009200                                                                  00009200
009300 FD  REJECT-FILE                                                  00009300
009400     RECORDING MODE IS F                                          00009400
009500     LABEL RECORDS ARE STANDARD                                   00009500
009600     RECORD CONTAINS 82 CHARACTERS                                00009600
009700     BLOCK CONTAINS 0 RECORDS                                     00009700
009800     DATA RECORD IS REJECT-RECORD.                                00009800
009900 01  REJECT-RECORD.                                               00009900
010000     05  RJ-INPUT-DATA           PIC X(80).                       00010000
010100     05  RJ-REASON-CODE          PIC X(2).                        00010100
010200                                                                  00010200
010300 FD  REPORT-FILE                                                  00010300
010400     RECORDING MODE IS F                                          00010400
010500     LABEL RECORDS ARE STANDARD                                   00010500
010600     RECORD CONTAINS 132 CHARACTERS                               00010600
010700     BLOCK CONTAINS 0 RECORDS                                     00010700
010800     DATA RECORD IS REPORT-RECORD.                                00010800
010900 01  REPORT-RECORD                PIC X(132).                     00010900
011000                                                                  00011000
011100******************************************************************00011100
011200 WORKING-STORAGE SECTION.                                         00011200
011300******************************************************************00011300
011400*                                                                 00011400
011500 01  SYSTEM-DATE-AND-TIME.                                        00011500
011600     05  WS-CURRENT-DATE-6        PIC 9(6).                       00011600
011700     05  WS-CURRENT-DATE-GRP REDEFINES WS-CURRENT-DATE-6.         00011700
011800         10  WS-CURR-YY           PIC 9(2).                       00011800
011900         10  WS-CURR-MM           PIC 9(2).                       00011900
012000         10  WS-CURR-DD           PIC 9(2).                       00012000
012100     05  WS-CURRENT-CENTURY       PIC 9(2) VALUE ZERO.            00012100
012200     05  WS-CURRENT-YYYY          PIC 9(4) VALUE ZERO.            00012200
012250     05  FILLER                   PIC X(1) VALUE SPACES.          00012250
012260*                                                                 00012260
012270* STANDALONE FILE-STATUS BYTES AND FOLD SUBSCRIPTS -- 77-LEVEL    00012270
012280* PER SHOP STANDARD, NOT TIED TO ANY OTHER RECORD'S STORAGE.      00012280
012290 77  WS-TRANFILE-STATUS       PIC X(2)  VALUE SPACES.             00012290
012291 77  WS-BUSUM-STATUS          PIC X(2)  VALUE SPACES.             00012291
012292 77  WS-REJECT-STATUS         PIC X(2)  VALUE SPACES.             00012292
012293 77  WS-REPORT-STATUS         PIC X(2)  VALUE SPACES.             00012293
012294 77  WS-DESC-FROM-SUB         PIC S9(4) COMP  VALUE +1.           00012294
012295 77  WS-DESC-TO-SUB           PIC S9(4) COMP  VALUE +1.           00012295
012300*                                                                 00012300
012400 01  WS-FIELDS.                                                   00012400
012900     05  WS-TRAN-EOF-SW           PIC X(3)  VALUE 'NO '.          00012900
013000         88  EOF-TRAN-FILE                  VALUE 'YES'.          00013000
013100     05  WS-FIRST-ACCEPT-SW       PIC X(3)  VALUE 'YES'.          00013100
013200         88  FIRST-ACCEPTED-RECORD          VALUE 'YES'.          00013200
013300     05  WS-REJECT-REASON         PIC X(2)  VALUE SPACES.         00013300
013350     05  FILLER                   PIC X(1) VALUE SPACES.          00013350
013400*                                                                 00013400
013500 01  WS-PREV-KEY.                                                 00013500
013600     05  WS-PREV-BU-CODE          PIC X(4)  VALUE LOW-VALUES.     00013600
013700     05  WS-PREV-CC-CODE          PIC X(6)  VALUE LOW-VALUES.     00013700
013750     05  FILLER                   PIC X(1) VALUE SPACES.          00013750
013800*                                                                 00013800
013900 01  WS-BREAK-KEY.                                                00013900
014000     05  WS-BREAK-BU-CODE         PIC X(4)  VALUE SPACES.         00014000
014100     05  WS-BREAK-CC-CODE         PIC X(6)  VALUE SPACES.         00014100
014150     05  FILLER                   PIC X(1) VALUE SPACES.          00014150
014200*                                                                 00014200
014300 01  WS-RUN-COUNTERS.                                             00014300
014400     05  WS-RECORDS-READ          PIC S9(7) COMP-3  VALUE +0.     00014400
014500     05  WS-RECORDS-ACCEPTED      PIC S9(7) COMP-3  VALUE +0.     00014500
014600     05  WS-RECORDS-REJECTED      PIC S9(7) COMP-3  VALUE +0.     00014600
014650     05  FILLER                   PIC X(1) VALUE SPACES.          00014650
014700*                                                                 00014700
014800 01  WS-CC-ACCUM.                                                 00014800
014900     05  WS-CC-TRAN-COUNT         PIC S9(7)    COMP-3  VALUE +0.  00014900
015000     05  WS-CC-REVENUE            PIC S9(11)V99 COMP-3 VALUE +0.  00015000
015100     05  WS-CC-EXPENSE            PIC S9(11)V99 COMP-3 VALUE +0.  00015100
015200     05  WS-CC-NET                PIC S9(11)V99 COMP-3 VALUE +0.  00015200
015300     05  WS-CC-MARGIN-PCT         PIC S9(3)V99  COMP-3  VALUE +0. 00015300
015350     05  FILLER                   PIC X(1) VALUE SPACES.          00015350
015400*                                                                 00015400
015500 01  WS-BU-ACCUM.                                                 00015500
015600     05  WS-BU-TRAN-COUNT         PIC S9(7)    COMP-3  VALUE +0.  00015600
015700     05  WS-BU-REVENUE            PIC S9(11)V99 COMP-3 VALUE +0.  00015700
015800     05  WS-BU-EXPENSE            PIC S9(11)V99 COMP-3 VALUE +0.  00015800
015900     05  WS-BU-NET                PIC S9(11)V99 COMP-3 VALUE +0.  00015900
016000     05  WS-BU-MARGIN-PCT         PIC S9(3)V99  COMP-3  VALUE +0. 00016000
016050     05  FILLER                   PIC X(1) VALUE SPACES.          00016050
016100*                                                                 00016100
016200 01  WS-GRAND-ACCUM.                                              00016200
016300     05  WS-GR-TRAN-COUNT         PIC S9(7)    COMP-3  VALUE +0.  00016300
016400     05  WS-GR-REVENUE            PIC S9(11)V99 COMP-3 VALUE +0.  00016400
016500     05  WS-GR-EXPENSE            PIC S9(11)V99 COMP-3 VALUE +0.  00016500
016600     05  WS-GR-NET                PIC S9(11)V99 COMP-3 VALUE +0.  00016600
016700     05  WS-GR-MARGIN-PCT         PIC S9(3)V99  COMP-3  VALUE +0. 00016700
016750     05  FILLER                   PIC X(1) VALUE SPACES.          00016750
016800*                                                                 00016800
016900* SHARED MARGIN-COMPUTATION WORK AREA -- USED BY 450-COMPUTE-     00016900
017000* BU-METRICS FOR THE COST-CENTER, BU, AND GRAND-TOTAL LINES ALIKE.00017000
017100 01  WS-METRIC-WORK.                                              00017100
017200     05  WM-REVENUE               PIC S9(11)V99 COMP-3 VALUE +0.  00017200
017300     05  WM-EXPENSE               PIC S9(11)V99 COMP-3 VALUE +0.  00017300
017400     05  WM-NET                   PIC S9(11)V99 COMP-3 VALUE +0.  00017400
017500     05  WM-MARGIN-RAW            PIC S9(3)V9999 COMP-3 VALUE +0. 00017500
017600     05  WM-MARGIN-PCT            PIC S9(3)V99  COMP-3  VALUE +0. 00017600
017650     05  FILLER                   PIC X(1) VALUE SPACES.          00017650
017700*                                                                 00017700
017800* DESCRIPTION NORMALIZATION WORK AREA.                            00017800
017900 01  WS-DESC-WORK                 PIC X(30)  VALUE SPACES.        00017900
018000 01  WS-DESC-NORMALIZED           PIC X(30)  VALUE SPACES.        00018000
018100 01  WS-DESC-SUBS.                                                00018100
018400     05  WS-DESC-LAST-WAS-SPACE   PIC X(1)        VALUE 'Y'.      00018400
018500         88  DESC-LAST-WAS-SPACE            VALUE 'Y'.            00018500
018550     05  FILLER                   PIC X(1) VALUE SPACES.          00018550
018600*                                                                 00018600
019300 01  WS-DATE-EDIT.                                                00019300
019400     05  WS-EDIT-MM               PIC 9(2).                       00019400
019500     05  WS-EDIT-DD               PIC 9(2).                       00019500
019550     05  FILLER                   PIC X(1) VALUE SPACES.          00019550
019600*                                                                 00019600
019700******************************************************************00019700
019800*                     REPORT LINES                               *00019800
019900******************************************************************00019900
020000 01  RPT-HEADING-1.                                               00020000
020100     05  FILLER             PIC X(1)   VALUE SPACES.              00020100
020200     05  FILLER            PIC X(21) VALUE 'BU DASHBOARD SUMMARY'.00020200
020300     05  FILLER             PIC X(69) VALUE SPACES.               00020300
020400     05  FILLER             PIC X(10)  VALUE 'RUN DATE: '.        00020400
020500     05  RPT-RUN-MM          PIC 99.                              00020500
020600     05  FILLER             PIC X(1)   VALUE '/'.                 00020600
020700     05  RPT-RUN-DD          PIC 99.                              00020700
020800     05  FILLER             PIC X(1)   VALUE '/'.                 00020800
020900     05  RPT-RUN-YYYY        PIC 9(4).                            00020900
021000     05  FILLER             PIC X(21) VALUE SPACES.               00021000
021100*                                                                 00021100
021200 01  RPT-HEADING-2.                                               00021200
021300     05  FILLER             PIC X(1)   VALUE SPACES.              00021300
021400     05  FILLER             PIC X(4)   VALUE 'BU  '.              00021400
021500     05  FILLER             PIC X(2)   VALUE SPACES.              00021500
021600     05  FILLER             PIC X(11)  VALUE 'COST CENTER'.       00021600
021700     05  FILLER             PIC X(3)   VALUE SPACES.              00021700
021800     05  FILLER             PIC X(7)   VALUE 'COUNT  '.           00021800
021900     05  FILLER             PIC X(3)   VALUE SPACES.              00021900
022000     05  FILLER             PIC X(15)  VALUE 'REVENUE        '.   00022000
022100     05  FILLER             PIC X(1)   VALUE SPACES.              00022100
022200     05  FILLER             PIC X(15)  VALUE 'EXPENSE        '.   00022200
022300     05  FILLER             PIC X(1)   VALUE SPACES.              00022300
022400     05  FILLER             PIC X(15)  VALUE 'NET            '.   00022400
022500     05  FILLER             PIC X(1)   VALUE SPACES.              00022500
022600     05  FILLER             PIC X(8)   VALUE 'MARGIN %'.          00022600
022700     05  FILLER             PIC X(45) VALUE SPACES.               00022700
022800*                                                                 00022800
022900 01  RPT-DETAIL.                                                  00022900
023000     05  FILLER             PIC X(1)   VALUE SPACES.              00023000
023100     05  RPT-DL-BU           PIC X(4).                            00023100
023200     05  FILLER             PIC X(2)   VALUE SPACES.              00023200
023300     05  RPT-DL-CC           PIC X(11).                           00023300
023400     05  FILLER             PIC X(2)   VALUE SPACES.              00023400
023500     05  RPT-DL-COUNT        PIC ZZZ,ZZ9.                         00023500
023600     05  FILLER             PIC X(2)   VALUE SPACES.              00023600
023700     05  RPT-DL-REVENUE      PIC ZZZ,ZZZ,ZZ9.99-.                 00023700
023800     05  FILLER             PIC X(1)   VALUE SPACES.              00023800
023900     05  RPT-DL-EXPENSE      PIC ZZZ,ZZZ,ZZ9.99-.                 00023900
024000     05  FILLER             PIC X(1)   VALUE SPACES.              00024000
024100     05  RPT-DL-NET          PIC ZZZ,ZZZ,ZZ9.99-.                 00024100
024200     05  FILLER             PIC X(1)   VALUE SPACES.              00024200
024300     05  RPT-DL-MARGIN       PIC ZZ9.99-.                         00024300
024400     05  FILLER             PIC X(48) VALUE SPACES.               00024400
024500*                                                                 00024500
024600 01  RPT-BU-TOTAL.                                                00024600
024700     05  FILLER             PIC X(1)   VALUE SPACES.              00024700
024800     05  RPT-BT-LITERAL      PIC X(8)   VALUE 'BU TOTAL'.         00024800
024900     05  FILLER             PIC X(8)   VALUE SPACES.              00024900
025000     05  RPT-BT-COUNT        PIC ZZZ,ZZ9.                         00025000
025100     05  FILLER             PIC X(2)   VALUE SPACES.              00025100
025200     05  RPT-BT-REVENUE      PIC ZZZ,ZZZ,ZZ9.99-.                 00025200
025300     05  FILLER             PIC X(1)   VALUE SPACES.              00025300
025400     05  RPT-BT-EXPENSE      PIC ZZZ,ZZZ,ZZ9.99-.                 00025400
025500     05  FILLER             PIC X(1)   VALUE SPACES.              00025500
025600     05  RPT-BT-NET          PIC ZZZ,ZZZ,ZZ9.99-.                 00025600
025700     05  FILLER             PIC X(1)   VALUE SPACES.              00025700
025800     05  RPT-BT-MARGIN       PIC ZZ9.99-.                         00025800
025900     05  FILLER             PIC X(51) VALUE SPACES.               00025900
026000*                                                                 00026000
026100 01  RPT-GRAND-TOTAL.                                             00026100
026200     05  FILLER             PIC X(1)   VALUE SPACES.              00026200
026300     05  RPT-GT-LITERAL      PIC X(11)  VALUE 'GRAND TOTAL'.      00026300
026400     05  FILLER             PIC X(5)   VALUE SPACES.              00026400
026500     05  RPT-GT-COUNT        PIC ZZZ,ZZ9.                         00026500
026600     05  FILLER             PIC X(2)   VALUE SPACES.              00026600
026700     05  RPT-GT-REVENUE      PIC ZZZ,ZZZ,ZZ9.99-.                 00026700
026800     05  FILLER             PIC X(1)   VALUE SPACES.              00026800
026900     05  RPT-GT-EXPENSE      PIC ZZZ,ZZZ,ZZ9.99-.                 00026900
027000     05  FILLER             PIC X(1)   VALUE SPACES.              00027000
027100     05  RPT-GT-NET          PIC ZZZ,ZZZ,ZZ9.99-.                 00027100
027200     05  FILLER             PIC X(1)   VALUE SPACES.              00027200
027300     05  RPT-GT-MARGIN       PIC ZZ9.99-.                         00027300
027400     05  FILLER             PIC X(51) VALUE SPACES.               00027400
027500*                                                                 00027500
027600 01  RPT-STATS-HDR1.                                              00027600
027700     05  FILLER             PIC X(17) VALUE 'RUN STATISTICS:'.    00027700
027800     05  FILLER             PIC X(115) VALUE SPACES.              00027800
027900 01  RPT-STATS-DETAIL.                                            00027900
028000     05  RPT-SD-LABEL        PIC X(18).                           00028000
028100     05  FILLER             PIC X(4)   VALUE SPACES.              00028100
028200     05  RPT-SD-COUNT        PIC ZZZ,ZZZ,ZZ9.                     00028200
028300     05  FILLER             PIC X(99)  VALUE SPACES.              00028300
028400*                                                                 00028400
028500******************************************************************00028500
028600 PROCEDURE DIVISION.                                              00028600
028700******************************************************************00028700
028800                                                                  00028800
028900 000-MAIN.                                                        00028900
029000     ACCEPT WS-CURRENT-DATE-6 FROM DATE.                          00029000
029100     PERFORM 810-RESOLVE-CENTURY THRU 810-EXIT.                   00029100
029200     DISPLAY 'BUDASH1 STARTED - RUN DATE = ' WS-CURR-MM '/'       00029200
029300             WS-CURR-DD '/' WS-CURRENT-YYYY.                      00029300
029400                                                                  00029400
029500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00029500
029600     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00029600
029700     PERFORM 730-READ-TRANSACTION-FILE THRU 730-EXIT.             00029700
029800                                                                  00029800
029900     PERFORM 100-PROCESS-TRANSACTION THRU 100-EXIT                00029900
030000             UNTIL EOF-TRAN-FILE.                                 00030000
030100                                                                  00030100
030200     PERFORM 600-FINAL-TOTALS THRU 600-EXIT.                      00030200
030300     PERFORM 850-DISPLAY-RUN-STATS THRU 850-EXIT.                 00030300
030400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00030400
030500                                                                  00030500
030600     DISPLAY 'BUDASH1 ENDED NORMALLY'.                            00030600
030700     GOBACK.                                                      00030700
030800                                                                  00030800
030900 100-PROCESS-TRANSACTION.                                         00030900
031000     ADD 1 TO WS-RECORDS-READ.                                    00031000
031100     MOVE SPACES TO WS-REJECT-REASON.                             00031100
031200     PERFORM 200-EDIT-TRANSACTION THRU 200-EXIT.                  00031200
031300                                                                  00031300
031400     IF WS-REJECT-REASON NOT = SPACES                             00031400
031500         PERFORM 250-WRITE-REJECT-RECORD THRU 250-EXIT            00031500
031600         ADD 1 TO WS-RECORDS-REJECTED                             00031600
031700     ELSE                                                         00031700
031800         PERFORM 300-NORMALIZE-DESCRIPTION THRU 300-EXIT          00031800
031900         PERFORM 110-CHECK-CONTROL-BREAKS THRU 110-EXIT           00031900
032000         PERFORM 400-POST-TRANSACTION THRU 400-EXIT               00032000
032100         ADD 1 TO WS-RECORDS-ACCEPTED                             00032100
032200         MOVE TR-BU-CODE TO WS-PREV-BU-CODE                       00032200
032300         MOVE TR-CC-CODE TO WS-PREV-CC-CODE                       00032300
032400     END-IF.                                                      00032400
032500                                                                  00032500
032600     PERFORM 730-READ-TRANSACTION-FILE THRU 730-EXIT.             00032600
032700 100-EXIT.                                                        00032700
032800     EXIT.                                                        00032800
032900                                                                  00032900
033000 110-CHECK-CONTROL-BREAKS.                                        00033000
033100*    FIRES THE COST-CENTER BREAK ON CHANGE OF TR-CC-CODE, AND     00033100
033200*    ADDITIONALLY THE BU BREAK ON CHANGE OF TR-BU-CODE (BU-4417). 00033200
033300     IF FIRST-ACCEPTED-RECORD                                     00033300
033400         MOVE TR-BU-CODE TO WS-BREAK-BU-CODE                      00033400
033500         MOVE TR-CC-CODE TO WS-BREAK-CC-CODE                      00033500
033600         MOVE 'NO ' TO WS-FIRST-ACCEPT-SW                         00033600
033700     ELSE                                                         00033700
033800         IF TR-CC-CODE NOT = WS-BREAK-CC-CODE                     00033800
033900             OR TR-BU-CODE NOT = WS-BREAK-BU-CODE                 00033900
034000             PERFORM 500-CC-BREAK THRU 500-EXIT                   00034000
034100             IF TR-BU-CODE NOT = WS-BREAK-BU-CODE                 00034100
034200                 PERFORM 550-BU-BREAK THRU 550-EXIT               00034200
034300             END-IF                                               00034300
034400             MOVE TR-BU-CODE TO WS-BREAK-BU-CODE                  00034400
034500             MOVE TR-CC-CODE TO WS-BREAK-CC-CODE                  00034500
034600         END-IF                                                   00034600
034700     END-IF.                                                      00034700
034800 110-EXIT.                                                        00034800
034900     EXIT.                                                        00034900
035000                                                                  00035000
035100 200-EDIT-TRANSACTION.                                            00035100
035200*    RULES V1 THRU V6.  FIRST FAILURE WINS -- WS-REJECT-REASON    00035200
035300*    STAYS SPACES WHEN THE RECORD PASSES ALL EDITS.               00035300
035400     IF TR-BU-CODE = SPACES                                       00035400
035500         MOVE 'BU' TO WS-REJECT-REASON                            00035500
035600         GO TO 200-EXIT.                                          00035600
035700                                                                  00035700
035800     IF TR-CC-CODE = SPACES                                       00035800
035900         MOVE 'CC' TO WS-REJECT-REASON                            00035900
036000         GO TO 200-EXIT.                                          00036000
036100                                                                  00036100
036200     IF TR-DATE NOT NUMERIC                                       00036200
036300         MOVE 'DT' TO WS-REJECT-REASON                            00036300
036400         GO TO 200-EXIT.                                          00036400
036500     MOVE TR-DATE-MM TO WS-EDIT-MM.                               00036500
036600     MOVE TR-DATE-DD TO WS-EDIT-DD.                               00036600
036700     IF WS-EDIT-MM < 1 OR WS-EDIT-MM > 12                         00036700
036800         OR WS-EDIT-DD < 1 OR WS-EDIT-DD > 31                     00036800
036900         MOVE 'DT' TO WS-REJECT-REASON                            00036900
037000         GO TO 200-EXIT.                                          00037000
037100                                                                  00037100
037200     IF NOT TR-TYPE-VALID                                         00037200
037300         MOVE 'TY' TO WS-REJECT-REASON                            00037300
037400         GO TO 200-EXIT.                                          00037400
037500                                                                  00037500
037600     IF TR-AMOUNT NOT NUMERIC OR TR-AMOUNT = ZERO                 00037600
037700         MOVE 'AM' TO WS-REJECT-REASON                            00037700
037800         GO TO 200-EXIT.                                          00037800
037900                                                                  00037900
038000     IF TR-KEY < WS-PREV-KEY                                      00038000
038100         MOVE 'SQ' TO WS-REJECT-REASON                            00038100
038200         GO TO 200-EXIT.                                          00038200
038300 200-EXIT.                                                        00038300
038400     EXIT.                                                        00038400
038500                                                                  00038500
038600 250-WRITE-REJECT-RECORD.                                         00038600
038700     MOVE TRANS-REC        TO RJ-INPUT-DATA.                      00038700
038800     MOVE WS-REJECT-REASON TO RJ-REASON-CODE.                     00038800
038900     WRITE REJECT-RECORD.                                         00038900
039000     IF WS-REJECT-STATUS NOT = '00'                               00039000
039100         DISPLAY 'ERROR WRITING REJECT FILE.  RC: '               00039100
039200                 WS-REJECT-STATUS                                 00039200
039300         PERFORM 999-ABEND-RTN THRU 999-EXIT                      00039300
039400     END-IF.                                                      00039400
039500 250-EXIT.                                                        00039500
039600     EXIT.                                                        00039600
039700                                                                  00039700
039800 300-NORMALIZE-DESCRIPTION.                                       00039800
039900*    UPPERCASE, STRIP ACCENTS, COLLAPSE BLANKS -- THE DESCRIPTION 00039900
040000*    IS NORMALIZED IN PLACE ON TR-DESC BEFORE POSTING THE RECORD. 00040000
040100     MOVE TR-DESC TO WS-DESC-WORK.                                00040100
040200     PERFORM 305-FOLD-CASE-AND-ACCENTS THRU 305-EXIT.             00040200
040300     PERFORM 310-COLLAPSE-BLANKS THRU 310-EXIT.                   00040300
040400     MOVE WS-DESC-NORMALIZED TO TR-DESC.                          00040400
040500 300-EXIT.                                                        00040500
040600     EXIT.                                                        00040600
040700                                                                  00040700
040800 305-FOLD-CASE-AND-ACCENTS.                                       00040800
040810*    ACCENTED PAIRS ARE KEYED AS HEX LITERALS, ONE BYTE PER       00040810
040820*    CHARACTER, SINCE THE 3270 KEYBOARDS HERE CAN'T STRIKE THEM   00040820
040830*    AND CONVERTING REQUIRES THE FROM/TO OPERANDS TO BE THE SAME  00040830
040840*    LENGTH -- SEE CR-1443.                                       00040840
040900     INSPECT WS-DESC-WORK                                         00040900
041000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00041000
041100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00041100
041200     INSPECT WS-DESC-WORK                                         00041200
041300         CONVERTING X'C1C7C9CDD3DAC3D5C0C2CAD4DC'                 00041300
041400                 TO 'ACEIOUAOAAEOU'.                              00041400
041500     INSPECT WS-DESC-WORK                                         00041500
041600         CONVERTING X'E1E7E9EDF3FAE3F5E0E2EAF4FC'                 00041600
041700                 TO 'ACEIOUAOAAEOU'.                              00041700
041800 305-EXIT.                                                        00041800
041900     EXIT.                                                        00041900
042000                                                                  00042000
042100 310-COLLAPSE-BLANKS.                                             00042100
042200*    LEFT-TRIMS AND SQUEEZES RUNS OF SPACES TO ONE, CHARACTER BY  00042200
042300*    CHARACTER -- NO INTRINSIC FUNCTION ON THIS COMPILER'S LEVEL. 00042300
042400     MOVE SPACES TO WS-DESC-NORMALIZED.                           00042400
042500     MOVE 1 TO WS-DESC-FROM-SUB.                                  00042500
042600     MOVE 1 TO WS-DESC-TO-SUB.                                    00042600
042700     MOVE 'Y' TO WS-DESC-LAST-WAS-SPACE.                          00042700
042800     PERFORM 315-FOLD-ONE-CHARACTER THRU 315-EXIT                 00042800
042900             VARYING WS-DESC-FROM-SUB FROM 1 BY 1                 00042900
043000             UNTIL WS-DESC-FROM-SUB > 30.                         00043000
043100 310-EXIT.                                                        00043100
043200     EXIT.                                                        00043200
043300                                                                  00043300
043400 315-FOLD-ONE-CHARACTER.                                          00043400
043500     IF WS-DESC-WORK(WS-DESC-FROM-SUB:1) = SPACE                  00043500
043600         IF NOT DESC-LAST-WAS-SPACE                               00043600
043700             AND WS-DESC-TO-SUB < 31                              00043700
043800             MOVE SPACE TO WS-DESC-NORMALIZED(WS-DESC-TO-SUB:1)   00043800
043900             ADD 1 TO WS-DESC-TO-SUB                              00043900
044000             MOVE 'Y' TO WS-DESC-LAST-WAS-SPACE                   00044000
044100         END-IF                                                   00044100
044200     ELSE                                                         00044200
044300         IF WS-DESC-TO-SUB < 31                                   00044300
044400             MOVE WS-DESC-WORK(WS-DESC-FROM-SUB:1)                00044400
044500                     TO WS-DESC-NORMALIZED(WS-DESC-TO-SUB:1)      00044500
044600             ADD 1 TO WS-DESC-TO-SUB                              00044600
044700         END-IF                                                   00044700
044800         MOVE 'N' TO WS-DESC-LAST-WAS-SPACE                       00044800
044900     END-IF.                                                      00044900
045000 315-EXIT.                                                        00045000
045100     EXIT.                                                        00045100
045200                                                                  00045200
045300 400-POST-TRANSACTION.                                            00045300
045400     IF TR-TYPE-REVENUE                                           00045400
045500         ADD TR-AMOUNT TO WS-CC-REVENUE                           00045500
045600     ELSE                                                         00045600
045700         ADD TR-AMOUNT TO WS-CC-EXPENSE                           00045700
045800     END-IF.                                                      00045800
045900     ADD 1 TO WS-CC-TRAN-COUNT.                                   00045900
046000 400-EXIT.                                                        00046000
046100     EXIT.                                                        00046100
046200                                                                  00046200
046300 450-COMPUTE-BU-METRICS.                                          00046300
046400*    NET = REVENUE - EXPENSE.  MARGIN PCT = NET / REVENUE * 100,  00046400
046500*    CARRIED TO 4 DECIMALS BEFORE THE FINAL HALF-UP ROUND; ZERO   00046500
046600*    WHEN REVENUE IS ZERO (97/09/30 RBW).                         00046600
046700     COMPUTE WM-NET = WM-REVENUE - WM-EXPENSE.                    00046700
046800     IF WM-REVENUE = ZERO                                         00046800
046900         MOVE ZERO TO WM-MARGIN-PCT                               00046900
047000     ELSE                                                         00047000
047100         COMPUTE WM-MARGIN-RAW =                                  00047100
047200                 ( WM-NET / WM-REVENUE ) * 100                    00047200
047300         COMPUTE WM-MARGIN-PCT ROUNDED = WM-MARGIN-RAW            00047300
047400     END-IF.                                                      00047400
047500 450-EXIT.                                                        00047500
047600     EXIT.                                                        00047600
047700                                                                  00047700
047800 500-CC-BREAK.                                                    00047800
047900*    FLUSHES THE JUST-COMPLETED (BU, CC) GROUP TO THE EXTRACT AND 00047900
048000*    THE REPORT, THEN ROLLS THE CC TOTALS UP INTO THE BU ACCUM.   00048000
048100     MOVE WS-CC-REVENUE TO WM-REVENUE.                            00048100
048200     MOVE WS-CC-EXPENSE TO WM-EXPENSE.                            00048200
048300     PERFORM 450-COMPUTE-BU-METRICS THRU 450-EXIT.                00048300
048400     MOVE WM-NET         TO WS-CC-NET.                            00048400
048500     MOVE WM-MARGIN-PCT  TO WS-CC-MARGIN-PCT.                     00048500
048600                                                                  00048600
048700     MOVE WS-BREAK-BU-CODE  TO BS-BU-CODE.                        00048700
048800     MOVE WS-BREAK-CC-CODE  TO BS-CC-CODE.                        00048800
048900     MOVE WS-CC-TRAN-COUNT  TO BS-TRAN-COUNT.                     00048900
049000     MOVE WS-CC-REVENUE     TO BS-REVENUE.                        00049000
049100     MOVE WS-CC-EXPENSE     TO BS-EXPENSE.                        00049100
049200     MOVE WS-CC-NET         TO BS-NET.                            00049200
049300     MOVE WS-CC-MARGIN-PCT  TO BS-MARGIN-PCT.                     00049300
049400     PERFORM 900-WRITE-EXTRACT-RECORD THRU 900-EXIT.              00049400
049500                                                                  00049500
049600     MOVE WS-BREAK-BU-CODE  TO RPT-DL-BU.                         00049600
049700     MOVE WS-BREAK-CC-CODE  TO RPT-DL-CC.                         00049700
049800     MOVE WS-CC-TRAN-COUNT  TO RPT-DL-COUNT.                      00049800
049900     MOVE WS-CC-REVENUE     TO RPT-DL-REVENUE.                    00049900
050000     MOVE WS-CC-EXPENSE     TO RPT-DL-EXPENSE.                    00050000
050100     MOVE WS-CC-NET         TO RPT-DL-NET.                        00050100
050200     MOVE WS-CC-MARGIN-PCT  TO RPT-DL-MARGIN.                     00050200
050300     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.                 00050300
050400                                                                  00050400
050500     ADD WS-CC-TRAN-COUNT TO WS-BU-TRAN-COUNT.                    00050500
050600     ADD WS-CC-REVENUE    TO WS-BU-REVENUE.                       00050600
050700     ADD WS-CC-EXPENSE    TO WS-BU-EXPENSE.                       00050700
050800                                                                  00050800
050900     MOVE ZERO TO WS-CC-TRAN-COUNT WS-CC-REVENUE WS-CC-EXPENSE    00050900
051000                  WS-CC-NET WS-CC-MARGIN-PCT.                     00051000
051100 500-EXIT.                                                        00051100
051200     EXIT.                                                        00051200
051300                                                                  00051300
051400 550-BU-BREAK.                                                    00051400
051500*    FLUSHES THE JUST-COMPLETED BU ROLLUP TO THE EXTRACT AND THE  00051500
051600*    REPORT, THEN ROLLS THE BU TOTALS UP INTO THE GRAND ACCUM.    00051600
051700     MOVE WS-BU-REVENUE TO WM-REVENUE.                            00051700
051800     MOVE WS-BU-EXPENSE TO WM-EXPENSE.                            00051800
051900     PERFORM 450-COMPUTE-BU-METRICS THRU 450-EXIT.                00051900
052000     MOVE WM-NET         TO WS-BU-NET.                            00052000
052100     MOVE WM-MARGIN-PCT  TO WS-BU-MARGIN-PCT.                     00052100
052200                                                                  00052200
052300     MOVE WS-BREAK-BU-CODE  TO BS-BU-CODE.                        00052300
052400     MOVE 'ALL   '          TO BS-CC-CODE.                        00052400
052500     MOVE WS-BU-TRAN-COUNT  TO BS-TRAN-COUNT.                     00052500
052600     MOVE WS-BU-REVENUE     TO BS-REVENUE.                        00052600
052700     MOVE WS-BU-EXPENSE     TO BS-EXPENSE.                        00052700
052800     MOVE WS-BU-NET         TO BS-NET.                            00052800
052900     MOVE WS-BU-MARGIN-PCT  TO BS-MARGIN-PCT.                     00052900
053000     PERFORM 900-WRITE-EXTRACT-RECORD THRU 900-EXIT.              00053000
053100                                                                  00053100
053200     MOVE WS-BU-TRAN-COUNT  TO RPT-BT-COUNT.                      00053200
053300     MOVE WS-BU-REVENUE     TO RPT-BT-REVENUE.                    00053300
053400     MOVE WS-BU-EXPENSE     TO RPT-BT-EXPENSE.                    00053400
053500     MOVE WS-BU-NET         TO RPT-BT-NET.                        00053500
053600     MOVE WS-BU-MARGIN-PCT  TO RPT-BT-MARGIN.                     00053600
053700     WRITE REPORT-RECORD FROM RPT-BU-TOTAL.                       00053700
053800                                                                  00053800
053900     ADD WS-BU-TRAN-COUNT TO WS-GR-TRAN-COUNT.                    00053900
054000     ADD WS-BU-REVENUE    TO WS-GR-REVENUE.                       00054000
054100     ADD WS-BU-EXPENSE    TO WS-GR-EXPENSE.                       00054100
054200                                                                  00054200
054300     MOVE ZERO TO WS-BU-TRAN-COUNT WS-BU-REVENUE WS-BU-EXPENSE    00054300
054400                  WS-BU-NET WS-BU-MARGIN-PCT.                     00054400
054500 550-EXIT.                                                        00054500
054600     EXIT.                                                        00054600
054700                                                                  00054700
054800 600-FINAL-TOTALS.                                                00054800
054900*    END OF FILE -- FORCE THE LAST CC AND BU BREAKS (UNLESS THE   00054900
055000*    RUN HAD NO ACCEPTED RECORDS AT ALL), THEN WRITE THE GRAND    00055000
055100*    TOTAL EXTRACT RECORD AND REPORT LINE.                        00055100
055200     IF NOT FIRST-ACCEPTED-RECORD                                 00055200
055300         PERFORM 500-CC-BREAK THRU 500-EXIT                       00055300
055400         PERFORM 550-BU-BREAK THRU 550-EXIT                       00055400
055500     END-IF.                                                      00055500
055600                                                                  00055600
055700     MOVE WS-GR-REVENUE TO WM-REVENUE.                            00055700
055800     MOVE WS-GR-EXPENSE TO WM-EXPENSE.                            00055800
055900     PERFORM 450-COMPUTE-BU-METRICS THRU 450-EXIT.                00055900
056000     MOVE WM-NET         TO WS-GR-NET.                            00056000
056100     MOVE WM-MARGIN-PCT  TO WS-GR-MARGIN-PCT.                     00056100
056200                                                                  00056200
056300     MOVE '*TOT'            TO BS-BU-CODE.                        00056300
056400     MOVE 'ALL   '          TO BS-CC-CODE.                        00056400
056500     MOVE WS-GR-TRAN-COUNT  TO BS-TRAN-COUNT.                     00056500
056600     MOVE WS-GR-REVENUE     TO BS-REVENUE.                        00056600
056700     MOVE WS-GR-EXPENSE     TO BS-EXPENSE.                        00056700
056800     MOVE WS-GR-NET         TO BS-NET.                            00056800
056900     MOVE WS-GR-MARGIN-PCT  TO BS-MARGIN-PCT.                     00056900
057000     PERFORM 900-WRITE-EXTRACT-RECORD THRU 900-EXIT.              00057000
057100                                                                  00057100
057200     MOVE WS-GR-TRAN-COUNT  TO RPT-GT-COUNT.                      00057200
057300     MOVE WS-GR-REVENUE     TO RPT-GT-REVENUE.                    00057300
057400     MOVE WS-GR-EXPENSE     TO RPT-GT-EXPENSE.                    00057400
057500     MOVE WS-GR-NET         TO RPT-GT-NET.                        00057500
057600     MOVE WS-GR-MARGIN-PCT  TO RPT-GT-MARGIN.                     00057600
057700     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.            00057700
057800 600-EXIT.                                                        00057800
057900     EXIT.                                                        00057900
058000                                                                  00058000
058100 700-OPEN-FILES.                                                  00058100
058200     OPEN INPUT  TRANS-FILE.                                      00058200
058300     OPEN OUTPUT BUSUM-FILE                                       00058300
058400                 REJECT-FILE                                      00058400
058500                 REPORT-FILE.                                     00058500
058600     IF WS-TRANFILE-STATUS NOT = '00'                             00058600
058700         DISPLAY 'ERROR OPENING TRANSACTION FILE.  RC: '          00058700
058800                 WS-TRANFILE-STATUS                               00058800
058900         PERFORM 999-ABEND-RTN THRU 999-EXIT                      00058900
059000     END-IF.                                                      00059000
059100     IF WS-BUSUM-STATUS NOT = '00'                                00059100
059200         DISPLAY 'ERROR OPENING BUSUM FILE.  RC: ' WS-BUSUM-STATUS00059200
059300         PERFORM 999-ABEND-RTN THRU 999-EXIT                      00059300
059400     END-IF.                                                      00059400
059500     IF WS-REJECT-STATUS NOT = '00'                               00059500
059600         DISPLAY 'ERROR OPENING REJECT FILE.  RC: '               00059600
059700                 WS-REJECT-STATUS                                 00059700
059800         PERFORM 999-ABEND-RTN THRU 999-EXIT                      00059800
059900     END-IF.                                                      00059900
060000     IF WS-REPORT-STATUS NOT = '00'                               00060000
060100         DISPLAY 'ERROR OPENING REPORT FILE.  RC: '               00060100
060200                 WS-REPORT-STATUS                                 00060200
060300         PERFORM 999-ABEND-RTN THRU 999-EXIT                      00060300
060400     END-IF.                                                      00060400
060500 700-EXIT.                                                        00060500
060600     EXIT.                                                        00060600
060700                                                                  00060700
060800 730-READ-TRANSACTION-FILE.                                       00060800
060900     READ TRANS-FILE                                              00060900
061000         AT END                                                   00061000
061100             MOVE 'YES' TO WS-TRAN-EOF-SW                         00061100
061200     END-READ.                                                    00061200
061300 730-EXIT.                                                        00061300
061400     EXIT.                                                        00061400
061500                                                                  00061500
061600 790-CLOSE-FILES.                                                 00061600
061700     CLOSE TRANS-FILE                                             00061700
061800           BUSUM-FILE                                             00061800
061900           REJECT-FILE                                            00061900
062000           REPORT-FILE.                                           00062000
062100 790-EXIT.                                                        00062100
062200     EXIT.                                                        00062200
062300                                                                  00062300
062400 800-INIT-REPORT.                                                 00062400
062500     MOVE WS-CURR-MM   TO RPT-RUN-MM.                             00062500
062600     MOVE WS-CURR-DD   TO RPT-RUN-DD.                             00062600
062700     MOVE WS-CURRENT-YYYY TO RPT-RUN-YYYY.                        00062700
062800     WRITE REPORT-RECORD FROM RPT-HEADING-1 AFTER PAGE.           00062800
062900     WRITE REPORT-RECORD FROM RPT-HEADING-2 AFTER 2.              00062900
063000 800-EXIT.                                                        00063000
063100     EXIT.                                                        00063100
063200                                                                  00063200
063300 810-RESOLVE-CENTURY.                                             00063300
063400*    Y2K REMEDIATION (98/06/18 PJS, REQUEST Y2K-0094) -- 2-DIGIT  00063400
063500*    SYSTEM YEARS OF 50 OR HIGHER ARE 19NN, BELOW 50 ARE 20NN.    00063500
063600     IF WS-CURR-YY >= 50                                          00063600
063700         MOVE 19 TO WS-CURRENT-CENTURY                            00063700
063800     ELSE                                                         00063800
063900         MOVE 20 TO WS-CURRENT-CENTURY                            00063900
064000     END-IF.                                                      00064000
064100     MOVE WS-CURRENT-CENTURY TO WS-CURRENT-YYYY(1:2).             00064100
064200     MOVE WS-CURR-YY          TO WS-CURRENT-YYYY(3:2).            00064200
064300 810-EXIT.                                                        00064300
064400     EXIT.                                                        00064400
064500                                                                  00064500
064600 850-DISPLAY-RUN-STATS.                                           00064600
064700     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00064700
064800                                                                  00064800
064900     MOVE 'RECORDS READ      ' TO RPT-SD-LABEL.                   00064900
065000     MOVE WS-RECORDS-READ      TO RPT-SD-COUNT.                   00065000
065100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00065100
065200                                                                  00065200
065300     MOVE 'RECORDS ACCEPTED  ' TO RPT-SD-LABEL.                   00065300
065400     MOVE WS-RECORDS-ACCEPTED  TO RPT-SD-COUNT.                   00065400
065500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00065500
065600                                                                  00065600
065700     MOVE 'RECORDS REJECTED  ' TO RPT-SD-LABEL.                   00065700
065800     MOVE WS-RECORDS-REJECTED  TO RPT-SD-COUNT.                   00065800
065900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00065900
066000                                                                  00066000
066100     DISPLAY 'RECORDS READ     = ' WS-RECORDS-READ.               00066100
066200     DISPLAY 'RECORDS ACCEPTED = ' WS-RECORDS-ACCEPTED.           00066200
066300     DISPLAY 'RECORDS REJECTED = ' WS-RECORDS-REJECTED.           00066300
066400 850-EXIT.                                                        00066400
066500     EXIT.                                                        00066500
066600                                                                  00066600
066700 900-WRITE-EXTRACT-RECORD.                                        00066700
066800     WRITE BUSUM-REC.                                             00066800
066900     IF WS-BUSUM-STATUS NOT = '00'                                00066900
067000         DISPLAY 'ERROR WRITING BUSUM FILE.  RC: ' WS-BUSUM-STATUS00067000
067100         PERFORM 999-ABEND-RTN THRU 999-EXIT                      00067100
067200     END-IF.                                                      00067200
067300 900-EXIT.                                                        00067300
067400     EXIT.                                                        00067400
067500                                                                  00067500
067600 910-WRITE-REPORT-LINE.                                           00067600
067700     WRITE REPORT-RECORD FROM RPT-DETAIL.                         00067700
067800     IF WS-REPORT-STATUS NOT = '00'                               00067800
067900         DISPLAY 'ERROR WRITING REPORT FILE.  RC: '               00067900
068000                 WS-REPORT-STATUS                                 00068000
068100         PERFORM 999-ABEND-RTN THRU 999-EXIT                      00068100
068200     END-IF.                                                      00068200
068300 910-EXIT.                                                        00068300
068400     EXIT.                                                        00068400
068500                                                                  00068500
068600 999-ABEND-RTN.                                                   00068600
068700     DISPLAY 'BUDASH1 TERMINATING DUE TO FILE ERROR'.             00068700
068800     MOVE 16 TO RETURN-CODE.                                      00068800
068900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00068900
069000     GOBACK.                                                      00069000
069100 999-EXIT.                                                        00069100
069200     EXIT.                                                        00069200
