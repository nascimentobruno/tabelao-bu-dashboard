000100******************************************************************00000100
000200*    BUSUMREC  --  BU/COST CENTER DASHBOARD SUMMARY EXTRACT      *00000200
000300*    USED BY:   BUDASH1                                          *00000300
000400*                                                                *00000400
000500*    ONE RECORD PER (BU, COST CENTER), ONE BU ROLLUP RECORD      *00000500
000600*    PER BU (BS-CC-CODE = 'ALL   '), AND ONE GRAND-TOTAL RECORD  *00000600
000700*    AT END OF RUN (BS-BU-CODE = '*TOT', BS-CC-CODE = 'ALL   '). *00000700
000800*    FIXED 100 BYTES, LINE SEQUENTIAL, FED TO THE DASHBOARD      *00000800
000900*    EXTRACT PROCESS DOWNSTREAM.                                 *00000900
001000*                                                                *00001000
001100*    CHANGE LOG                                                  *00001100
001200*    96/11/02  DLK  ORIGINAL LAYOUT.                             *00001200
001300*    03/06/19  PJS  CR-1187 SIGN LEADING SEPARATE ON MONEY/PCT.  *00001300
001400******************************************************************00001400
001500 01  BUSUM-REC.                                                   00001500
001600     05  BS-BU-CODE              PIC X(4).                        00001600
001700         88  BS-BU-IS-GRAND-TOTAL    VALUE '*TOT'.                00001700
001800     05  BS-CC-CODE              PIC X(6).                        00001800
001900         88  BS-CC-IS-BU-ROLLUP      VALUE 'ALL   '.              00001900
002000     05  BS-TRAN-COUNT           PIC 9(7).                        00002000
002100     05  BS-REVENUE              PIC S9(11)V99                    00002100
002200                                 SIGN IS LEADING SEPARATE.        00002200
002300     05  BS-EXPENSE              PIC S9(11)V99                    00002300
002400                                 SIGN IS LEADING SEPARATE.        00002400
002500     05  BS-NET                  PIC S9(11)V99                    00002500
002600                                 SIGN IS LEADING SEPARATE.        00002600
002700     05  BS-MARGIN-PCT           PIC S9(3)V99                     00002700
002800                                 SIGN IS LEADING SEPARATE.        00002800
002900     05  FILLER                  PIC X(35).                       00002900
