000100******************************************************************00000100
000200*    TRANREC  --  TRANSACTION DETAIL RECORD LAYOUT               *00000200
000300*    USED BY:   BUDASH1                                          *00000300
000400*                                                                *00000400
000500*    ONE RECORD PER POSTED TRANSACTION ON THE BU/COST CENTER     *00000500
000600*    DASHBOARD FEED.  FIXED 80 BYTES, LINE SEQUENTIAL.           *00000600
000700*    INPUT IS EXPECTED SORTED ASCENDING BY TR-BU-CODE, THEN      *00000700
000800*    TR-CC-CODE  (SEE 200-EDIT-TRANSACTION, RULE SQ).            *00000800
000900*                                                                *00000900
001000*    CHANGE LOG                                                  *00001000
001100*    89/04/11  RBW  ORIGINAL COPYBOOK FOR THE CUSTOMER/TRAN JOB. *00001100
001200*    96/11/02  DLK  REBUILT AS THE BU DASHBOARD FEED RECORD.     *00001200
001300*    99/01/08  DLK  Y2K -- TR-DATE CARRIES FULL 4-DIGIT CENTURY. *00001300
001350*    00/03/22  DLK  ADDED TR-KEY REDEFINES, RULE SQ -- BU-5190.  *00001350
001400*    03/06/19  PJS  CR-1187 ADDED TR-DATE-GRP REDEFS FOR EDITS.  *00001400
001500******************************************************************00001500
001600 01  TRANS-REC.                                                   00001600
001700     05  TR-BU-CODE              PIC X(4).                        00001700
001800     05  TR-CC-CODE              PIC X(6).                        00001800
001850     05  TR-KEY REDEFINES TR-BU-CODE PIC X(10).                   00001850
001900     05  TR-DATE                 PIC 9(8).                        00001900
002000     05  TR-DATE-GRP REDEFINES TR-DATE.                           00002000
002100         10  TR-DATE-YYYY        PIC 9(4).                        00002100
002200         10  TR-DATE-MM          PIC 9(2).                        00002200
002300         10  TR-DATE-DD          PIC 9(2).                        00002300
002400     05  TR-TYPE                 PIC X(1).                        00002400
002500         88  TR-TYPE-REVENUE         VALUE 'R'.                   00002500
002600         88  TR-TYPE-EXPENSE         VALUE 'E'.                   00002600
002700         88  TR-TYPE-VALID           VALUE 'R' 'E'.               00002700
002800     05  TR-AMOUNT                PIC 9(9)V99.                    00002800
002900     05  TR-DESC                  PIC X(30).                      00002900
003000     05  FILLER                   PIC X(20).                      00003000
